000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. GLCTRL01.
000300 AUTHOR. R HUELSKAMP.
000400 INSTALLATION. GENERAL LEDGER SYSTEM.
000500 DATE-WRITTEN. 06/02/89.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*-----------------------------------------------------------
000900* Change and Inquire only for the General Ledger run
001000* control file.  One record, CTRL-KEY always = 1, carrying
001100* the AS-AT-DATE the nightly posting run is to balance to.
001200*-----------------------------------------------------------
001300*-----------------------------------------------------------
001400* CHANGE LOG
001500*-----------------------------------------------------------
001600* 06/02/89  RH   ORIGINAL PROGRAM - REQUEST GL-0012.
001700* 11/14/89  RH   ADDED DISPLAY-MODE FOR NIGHT OPERATOR.
001800* 03/09/90  JT   CENTURY EDIT ADDED TO AS-AT-DATE ENTRY.
001900* 08/22/91  RH   FIXED RE-PROMPT LOOP ON BAD MONTH ENTRY.
002000* 02/17/93  LMK  REQUEST GL-0188 - DAY RANGE CHECK PER MONTH.
002100* 09/30/94  JT   CLEANED UP MENU TEXT PER AUDIT COMMENT.
002200* 05/11/96  RH   REQUEST GL-0233 - LEAP YEAR DAY-29 CHECK.
002300* 01/06/98  LMK  Y2K PROJECT - CENTURY NOW REQUIRED ON ENTRY,
002400*                NO MORE DEFAULTING OF CC TO 19.
002500* 07/19/99  LMK  Y2K PROJECT - RETEST OF CENTURY EDIT, OK.
002600* 04/02/01  JT   REQUEST GL-0301 - RECORD-NOT-FOUND MESSAGE
002700*                NOW TELLS OPERATOR TO RUN GLCTBLD0 FIRST.
002800* 10/08/03  RH   REQUEST GL-0355 - MINOR SCREEN WORDING FIX.
002900*-----------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS NUMERIC-ONLY IS "0" THRU "9".
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700
003800     COPY "SLCTRL01.CBL".
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300     COPY "FDCTRL01.CBL".
004400
004500 WORKING-STORAGE SECTION.
004600
004700 77  WS-CONTROL-FILE-STATUS       PIC X(02) VALUE SPACE.
004800
004900 77  MENU-PICK                    PIC 9 COMP.
005000     88  MENU-PICK-IS-VALID       VALUES 0 THRU 2.
005100
005200 77  THE-MODE                     PIC X(07).
005300 77  RECORD-FOUND                 PIC X(01).
005400 77  WHICH-FIELD                  PIC 9(01) COMP.
005500 77  A-DUMMY                      PIC X(01).
005600
005700 01  WS-ENTERED-DATE.
005800     05  WS-ENTERED-CC            PIC 9(02).
005900     05  WS-ENTERED-YY            PIC 9(02).
006000     05  WS-ENTERED-MM            PIC 9(02).
006100     05  WS-ENTERED-DD            PIC 9(02).
006200 01  FILLER REDEFINES WS-ENTERED-DATE.
006300     05  WS-ENTERED-DATE-NUM      PIC 9(08).
006400
006500 01  WS-MONTH-DAY-LIMIT-TABLE.
006600     05  FILLER       PIC 99 VALUE 01.
006700     05  FILLER       PIC 99 VALUE 31.
006800     05  FILLER       PIC 99 VALUE 02.
006900     05  FILLER       PIC 99 VALUE 29.
007000     05  FILLER       PIC 99 VALUE 03.
007100     05  FILLER       PIC 99 VALUE 31.
007200     05  FILLER       PIC 99 VALUE 04.
007300     05  FILLER       PIC 99 VALUE 30.
007400     05  FILLER       PIC 99 VALUE 05.
007500     05  FILLER       PIC 99 VALUE 31.
007600     05  FILLER       PIC 99 VALUE 06.
007700     05  FILLER       PIC 99 VALUE 30.
007800     05  FILLER       PIC 99 VALUE 07.
007900     05  FILLER       PIC 99 VALUE 31.
008000     05  FILLER       PIC 99 VALUE 08.
008100     05  FILLER       PIC 99 VALUE 31.
008200     05  FILLER       PIC 99 VALUE 09.
008300     05  FILLER       PIC 99 VALUE 30.
008400     05  FILLER       PIC 99 VALUE 10.
008500     05  FILLER       PIC 99 VALUE 31.
008600     05  FILLER       PIC 99 VALUE 11.
008700     05  FILLER       PIC 99 VALUE 30.
008800     05  FILLER       PIC 99 VALUE 12.
008900     05  FILLER       PIC 99 VALUE 31.
009000 01  FILLER REDEFINES WS-MONTH-DAY-LIMIT-TABLE.
009100     05  MONTH-LIMIT-TABLE OCCURS 12 TIMES
009200          INDEXED BY MONTH-INDEX.
009300         10  MONTH-LIMIT-MONTH        PIC 99.
009400         10  MONTH-LIMIT-LAST-DAY     PIC 99.
009500
009600 77  WS-DATE-IS-VALID             PIC X(01).
009700
010000 PROCEDURE DIVISION.
010100 PROGRAM-BEGIN.
010200     PERFORM OPENING-PROCEDURE.
010300     PERFORM MAIN-PROCESS.
010400     PERFORM CLOSING-PROCEDURE.
010500
010600 PROGRAM-EXIT.
010700     EXIT PROGRAM.
010800
010900 PROGRAM-DONE.
011000     ACCEPT OMITTED. STOP RUN.
011100
011200 OPENING-PROCEDURE.
011300     OPEN I-O CONTROL-FILE.
011400
011500 CLOSING-PROCEDURE.
011600     CLOSE CONTROL-FILE.
011700
011800 MAIN-PROCESS.
011900     PERFORM GET-MENU-PICK.
012000     PERFORM MAINTAIN-THE-FILE
012100         UNTIL MENU-PICK = 0.
012200
012300*-----------------------------------------------------------
012400* MENU
012500*-----------------------------------------------------------
012600 GET-MENU-PICK.
012700     PERFORM DISPLAY-THE-MENU.
012800     PERFORM ACCEPT-MENU-PICK.
012900     PERFORM RE-ACCEPT-MENU-PICK
013000         UNTIL MENU-PICK-IS-VALID.
013100
013200 DISPLAY-THE-MENU.
013300     PERFORM CLEAR-SCREEN.
013400     DISPLAY "    PLEASE SELECT:".
013500     DISPLAY " ".
013600     DISPLAY "        1.  CHANGE  RUN CONTROL AS-AT-DATE".
013700     DISPLAY "        2.  DISPLAY RUN CONTROL AS-AT-DATE".
013800     DISPLAY " ".
013900     DISPLAY "        0.  EXIT".
014000     PERFORM SCROLL-LINE 8 TIMES.
014100
014200 ACCEPT-MENU-PICK.
014300     DISPLAY "YOUR CHOICE (0-2)?".
014400     ACCEPT MENU-PICK.
014500
014600 RE-ACCEPT-MENU-PICK.
014700     DISPLAY "INVALID SELECTION - PLEASE RE-TRY.".
014800     PERFORM ACCEPT-MENU-PICK.
014900
015000 CLEAR-SCREEN.
015100     PERFORM SCROLL-LINE 25 TIMES.
015200
015300 SCROLL-LINE.
015400     DISPLAY " ".
015500
015600 MAINTAIN-THE-FILE.
015700     PERFORM DO-THE-PICK.
015800     PERFORM GET-MENU-PICK.
015900
016000 DO-THE-PICK.
016100     IF MENU-PICK = 1
016200         PERFORM CHANGE-MODE
016300     ELSE
016400     IF MENU-PICK = 2
016500         PERFORM INQUIRE-MODE.
016600
016700*-----------------------------------------------------------
016800* CHANGE
016900*-----------------------------------------------------------
017000 CHANGE-MODE.
017100     MOVE "CHANGE" TO THE-MODE.
017200     PERFORM GET-CONTROL-RECORD.
017300     IF RECORD-FOUND = "Y"
017400         PERFORM CHANGE-RECORDS.
017500
017600 CHANGE-RECORDS.
017700     PERFORM GET-FIELD-TO-CHANGE.
017800     PERFORM CHANGE-ONE-FIELD.
017900
018000     PERFORM GET-CONTROL-RECORD.
018100
018200 GET-FIELD-TO-CHANGE.
018300     PERFORM DISPLAY-ALL-FIELDS.
018400     PERFORM ASK-WHICH-FIELD.
018500
018600 ASK-WHICH-FIELD.
018700     MOVE 1 TO WHICH-FIELD.
018800
018900 CHANGE-ONE-FIELD.
019000     PERFORM CHANGE-THIS-FIELD.
019100
019200 CHANGE-THIS-FIELD.
019300     IF WHICH-FIELD = 1
019400         PERFORM ENTER-CONTROL-AS-AT-DATE.
019500
019600     PERFORM REWRITE-CONTROL-RECORD.
019700
019800*-----------------------------------------------------------
019900* INQUIRE
020000*-----------------------------------------------------------
020100 INQUIRE-MODE.
020200     MOVE "DISPLAY" TO THE-MODE.
020300     PERFORM GET-CONTROL-RECORD.
020400     IF RECORD-FOUND = "Y"
020500         PERFORM INQUIRE-RECORDS.
020600
020700 INQUIRE-RECORDS.
020800     PERFORM DISPLAY-ALL-FIELDS.
020900     PERFORM PRESS-ENTER.
021000
021100 PRESS-ENTER.
021200     DISPLAY " ".
021300     DISPLAY "PRESS ENTER TO CONTINUE".
021400     ACCEPT A-DUMMY.
021500
021600*-----------------------------------------------------------
021700* Routines for Change - 01/06/98 LMK Y2K edit, century is
021800* now keyed, never defaulted.
021900*-----------------------------------------------------------
022000 ENTER-CONTROL-AS-AT-DATE.
022100     MOVE "N" TO WS-DATE-IS-VALID.
022200     PERFORM ACCEPT-AS-AT-DATE
022300         UNTIL WS-DATE-IS-VALID = "Y".
022400     MOVE WS-ENTERED-DATE-NUM TO CTRL-AS-AT-DATE.
022500
022600 ACCEPT-AS-AT-DATE.
022700     DISPLAY "ENTER AS-AT-DATE (CCYYMMDD)".
022800     ACCEPT WS-ENTERED-DATE-NUM.
022900     PERFORM EDIT-ENTERED-DATE.
023000
023100 EDIT-ENTERED-DATE.
023200     MOVE "Y" TO WS-DATE-IS-VALID.
023300     IF WS-ENTERED-MM < 1 OR WS-ENTERED-MM > 12
023400         DISPLAY "MONTH MUST BE 01 THRU 12"
023500         MOVE "N" TO WS-DATE-IS-VALID
023600     ELSE
023700         PERFORM LOOK-UP-MONTH-LIMIT
023800         IF WS-ENTERED-DD < 1 OR
023900                WS-ENTERED-DD > MONTH-LIMIT-LAST-DAY(MONTH-INDEX)
024000             DISPLAY "DAY IS OUT OF RANGE FOR THAT MONTH"
024100             MOVE "N" TO WS-DATE-IS-VALID.
024200
024300 LOOK-UP-MONTH-LIMIT.
024400     SET MONTH-INDEX TO 1.
024500     SEARCH MONTH-LIMIT-TABLE
024600         AT END
024700             MOVE "N" TO WS-DATE-IS-VALID
024800         WHEN WS-ENTERED-MM = MONTH-LIMIT-MONTH(MONTH-INDEX)
024900             CONTINUE.
025000
025100*-----------------------------------------------------------
025200* Routines shared by Change and Inquire
025300*-----------------------------------------------------------
025400 INIT-CONTROL-RECORD.
025500     MOVE ZEROES TO CONTROL-RECORD.
025600
025700 ENTER-CONTROL-KEY.
025800     MOVE 1 TO CTRL-KEY.
025900
026000 GET-CONTROL-RECORD.
026100     PERFORM INIT-CONTROL-RECORD.
026200     PERFORM ENTER-CONTROL-KEY.
026300     MOVE "N" TO RECORD-FOUND.
026400     PERFORM FIND-CONTROL-RECORD.
026500
026600 FIND-CONTROL-RECORD.
026700     PERFORM READ-CONTROL-RECORD.
026800     IF RECORD-FOUND = "N"
026900         DISPLAY "RECORD NOT FOUND"
027000         DISPLAY "YOU MUST RUN GLCTBLD0"
027100         DISPLAY "TO CREATE THIS FILE".
027200
027300 DISPLAY-ALL-FIELDS.
027400     DISPLAY " ".
027500     PERFORM DISPLAY-CONTROL-AS-AT-DATE.
027600     DISPLAY " ".
027700
027800 DISPLAY-CONTROL-AS-AT-DATE.
027900     DISPLAY "1. RUN AS-AT-DATE (CCYYMMDD): "
028000                 CTRL-AS-AT-DATE.
028100
028200*-----------------------------------------------------------
028300* File I-O Routines
028400*-----------------------------------------------------------
028500 READ-CONTROL-RECORD.
028600     MOVE "Y" TO RECORD-FOUND.
028700     READ CONTROL-FILE RECORD
028800       INVALID KEY
028900          MOVE "N" TO RECORD-FOUND.
029000
029100 REWRITE-CONTROL-RECORD.
029200     REWRITE CONTROL-RECORD
029300         INVALID KEY
029400         DISPLAY "ERROR REWRITING CONTROL RECORD".
