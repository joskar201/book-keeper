000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. GLMENU01.
000300 AUTHOR. R HUELSKAMP.
000400 INSTALLATION. GENERAL LEDGER SYSTEM.
000500 DATE-WRITTEN. 06/01/89.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*-----------------------------------------------------------
000900* Operator entry point for the General Ledger posting
001000* system.  Option 1 maintains the run control record
001100* (the AS-AT-DATE the next posting run will balance to),
001200* option 2 runs the posting batch itself.
001300*-----------------------------------------------------------
001400*-----------------------------------------------------------
001500* CHANGE LOG
001600*-----------------------------------------------------------
001700* 06/01/89  RH   ORIGINAL PROGRAM - REQUEST GL-0011.
001800* 11/14/89  RH   ADDED CONFIRMATION BEFORE STARTING A RUN.
001900* 09/30/94  JT   CLEANED UP MENU TEXT PER AUDIT COMMENT.
002000* 03/14/01  JT   REQUEST GL-0298 - MENU TEXT UPDATED, THE
002100*                BALANCE REPORT IS NO LONGER ITS OWN OPTION
002200*                NOW THAT GLPOST01 CALLS GLBALR01 DIRECTLY.
002300*-----------------------------------------------------------
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM
002800     CLASS NUMERIC-ONLY IS "0" THRU "9".
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100
003200 DATA DIVISION.
003300 FILE SECTION.
003400
003500 WORKING-STORAGE SECTION.
003600
003700 77  MENU-PICK                    PIC 9 COMP.
003800     88  MENU-PICK-IS-VALID       VALUES 0 THRU 2.
003900
004000 77  WS-CONFIRM                   PIC X(01).
004100
004200*-----------------------------------------------------------
004300* Menu-line table, one REDEFINES over the text the operator
004400* sees - a place to hang a third option without touching
004500* the DISPLAY-THE-MENU paragraph again.
004600*-----------------------------------------------------------
004700 01  WS-MENU-LINES.
004800     05  FILLER       PIC 9(01) VALUE 1.
004900     05  FILLER       PIC X(34)
005000         VALUE "MAINTAIN RUN CONTROL (AS-AT-DATE)".
005100     05  FILLER       PIC 9(01) VALUE 2.
005200     05  FILLER       PIC X(34)
005300         VALUE "RUN NIGHTLY POSTING BATCH        ".
005400 01  FILLER REDEFINES WS-MENU-LINES.
005500     05  MENU-LINE-ENTRY OCCURS 2 TIMES
005600             INDEXED BY MENU-LINE-INDEX.
005700         10  MENU-LINE-NUMBER         PIC 9(01).
005800         10  MENU-LINE-TEXT           PIC X(34).
005900
006000*-----------------------------------------------------------
006100* Confirmation answers, upper and lower case, so the
006200* batch-run prompt does not care which way the operator
006300* shifts the key.
006400*-----------------------------------------------------------
006500 01  WS-CONFIRM-ANSWERS.
006600     05  FILLER       PIC X(01) VALUE "Y".
006700     05  FILLER       PIC X(01) VALUE "y".
006800 01  FILLER REDEFINES WS-CONFIRM-ANSWERS.
006900     05  CONFIRM-ANSWER-ENTRY OCCURS 2 TIMES
007000             INDEXED BY CONFIRM-ANSWER-INDEX.
007100         10  CONFIRM-ANSWER-CODE      PIC X(01).
007200
007300*-----------------------------------------------------------
007400* Menu footer, built as a table too, so a second closing
007500* line can be added later the same way the option lines
007600* were (see WS-MENU-LINES above).
007700*-----------------------------------------------------------
007800 01  WS-FOOTER-LINES.
007900     05  FILLER       PIC X(20) VALUE "        0.  EXIT".
008000 01  FILLER REDEFINES WS-FOOTER-LINES.
008100     05  FOOTER-LINE-ENTRY OCCURS 1 TIMES
008200             INDEXED BY FOOTER-LINE-INDEX.
008300         10  FOOTER-LINE-TEXT         PIC X(20).
008400
008500 PROCEDURE DIVISION.
008600 PROGRAM-BEGIN.
008700     PERFORM OPENING-PROCEDURE.
008800     PERFORM MAIN-PROCESS.
008900     PERFORM CLOSING-PROCEDURE.
009000
009100 PROGRAM-EXIT.
009200     EXIT PROGRAM.
009300
009400 PROGRAM-DONE.
009500     ACCEPT OMITTED. STOP RUN.
009600
009700 OPENING-PROCEDURE.
009800 CLOSING-PROCEDURE.
009900
010000 MAIN-PROCESS.
010100     PERFORM GET-MENU-PICK.
010200     PERFORM DO-THE-PICK
010300         UNTIL MENU-PICK = 0.
010400
010500*-----------------------------------------------------------
010600* MENU
010700*-----------------------------------------------------------
010800 GET-MENU-PICK.
010900     PERFORM DISPLAY-THE-MENU.
011000     PERFORM ACCEPT-MENU-PICK.
011100     PERFORM RE-ACCEPT-MENU-PICK
011200         UNTIL MENU-PICK-IS-VALID.
011300
011400 DISPLAY-THE-MENU.
011500     PERFORM CLEAR-SCREEN.
011600     DISPLAY "    PLEASE SELECT:".
011700     DISPLAY " ".
011800     PERFORM DISPLAY-ONE-MENU-LINE
011900         VARYING MENU-LINE-INDEX FROM 1 BY 1
012000          UNTIL MENU-LINE-INDEX > 2.
012100     DISPLAY " ".
012200     SET FOOTER-LINE-INDEX TO 1.
012300     DISPLAY FOOTER-LINE-TEXT(FOOTER-LINE-INDEX).
012400     PERFORM SCROLL-LINE 8 TIMES.
012500
012600 DISPLAY-ONE-MENU-LINE.
012700     DISPLAY "        " MENU-LINE-NUMBER(MENU-LINE-INDEX)
012800             ".  " MENU-LINE-TEXT(MENU-LINE-INDEX).
012900
013000 ACCEPT-MENU-PICK.
013100     DISPLAY "YOUR CHOICE (0-2)?".
013200     ACCEPT MENU-PICK.
013300
013400 RE-ACCEPT-MENU-PICK.
013500     DISPLAY "INVALID SELECTION - PLEASE RE-TRY.".
013600     PERFORM ACCEPT-MENU-PICK.
013700
013800 CLEAR-SCREEN.
013900     PERFORM SCROLL-LINE 25 TIMES.
014000
014100 SCROLL-LINE.
014200     DISPLAY " ".
014300
014400 DO-THE-PICK.
014500     IF MENU-PICK = 1
014600         PERFORM RUN-CONTROL-MAINTENANCE
014700     ELSE
014800     IF MENU-PICK = 2
014900         PERFORM RUN-THE-POSTING-BATCH.
015000
015100     PERFORM GET-MENU-PICK.
015200
015300*-----------------------------------------------------------
015400* RUN CONTROL MAINTENANCE
015500*-----------------------------------------------------------
015600 RUN-CONTROL-MAINTENANCE.
015700     CALL "GLCTRL01".
015800
015900*-----------------------------------------------------------
016000* NIGHTLY POSTING BATCH
016100*-----------------------------------------------------------
016200 RUN-THE-POSTING-BATCH.
016300     DISPLAY "RUN TONIGHT'S POSTING BATCH (Y/N)?".
016400     ACCEPT WS-CONFIRM.
016500     PERFORM CHECK-CONFIRM-ANSWER.
016600     IF WS-CONFIRM = "Y"
016700         CALL "GLPOST01".
016800
016900 CHECK-CONFIRM-ANSWER.
017000     SET CONFIRM-ANSWER-INDEX TO 1.
017100     SEARCH CONFIRM-ANSWER-ENTRY
017200         AT END
017300             MOVE "N" TO WS-CONFIRM
017400         WHEN WS-CONFIRM = CONFIRM-ANSWER-CODE(CONFIRM-ANSWER-INDEX)
017500             MOVE "Y" TO WS-CONFIRM.
