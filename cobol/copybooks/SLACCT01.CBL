000100*-----------------------------------------------------------
000200* SLACCT01.CBL
000300* FILE-CONTROL entry for the Ledger Account Master file.
000400* No ISAM handler on this box, so the master stays plain
000500* SEQUENTIAL (in ACCOUNT-CODE order) and is loaded whole
000600* into the WS-ACCOUNT-TABLE at the top of the posting run -
000700* see FDACCT01.CBL / the LOAD-ACCOUNT-TABLE paragraph.
000800*-----------------------------------------------------------
000900     SELECT ACCOUNT-FILE
001000         ASSIGN TO "LGACCT"
001100         ORGANIZATION IS SEQUENTIAL
001200         FILE STATUS IS WS-ACCOUNT-FILE-STATUS.
