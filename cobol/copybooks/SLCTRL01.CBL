000100*-----------------------------------------------------------
000200* SLCTRL01.CBL
000300* FILE-CONTROL entry for the Ledger run-control file - one
000400* record, keyed by a constant key, carrying the AS-AT-DATE
000500* parameter the nightly posting run is to balance as of.
000600* Same indexed-by-a-constant-key shape the shop has always
000700* used for its other system control files.
000800*-----------------------------------------------------------
000900     SELECT CONTROL-FILE
001000         ASSIGN TO "LGCTRL"
001100         ORGANIZATION IS INDEXED
001200         ACCESS MODE IS RANDOM
001300         RECORD KEY IS CTRL-KEY
001400         FILE STATUS IS WS-CONTROL-FILE-STATUS.
