000100*-----------------------------------------------------------
000200* FDBALR01.CBL
000300* Ledger Balance Report file - one BALANCE-RECORD per
000400* account, carrying the balance-as-at result of the
000500* posting run just completed.  32 byte business layout,
000600* padded to 40.
000700*-----------------------------------------------------------
000800 FD  BALANCE-FILE
000900     LABEL RECORDS ARE STANDARD.
001000 01  BALANCE-RAW-RECORD                PIC X(40).
001100 01  BALANCE-RECORD REDEFINES BALANCE-RAW-RECORD.
001200     05  BALR-ACCOUNT-CODE             PIC X(10).
001300     05  BALR-AS-AT-DATE               PIC 9(08).
001400     05  FILLER REDEFINES BALR-AS-AT-DATE.
001500         10  BALR-AS-AT-DATE-CC        PIC 9(02).
001600         10  BALR-AS-AT-DATE-YY        PIC 9(02).
001700         10  BALR-AS-AT-DATE-MM        PIC 9(02).
001800         10  BALR-AS-AT-DATE-DD        PIC 9(02).
001900     05  BALR-AMOUNT                   PIC S9(11)V9(02).
002000     05  BALR-SIDE                     PIC X(01).
002100         88  BALR-SIDE-IS-DEBIT            VALUE "D".
002200         88  BALR-SIDE-IS-CREDIT           VALUE "C".
002300     05  FILLER                        PIC X(08).
