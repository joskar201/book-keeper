000100*-----------------------------------------------------------
000200* SLPOST01.CBL
000300* FILE-CONTROL entry for the Ledger Posting Transaction
000400* file.  Postings arrive in transaction-batch order - the
000500* batch key (POSTING-TRANSACTION) is NOT a file key, it is
000600* only a break field, so this stays plain SEQUENTIAL.
000700*-----------------------------------------------------------
000800     SELECT POSTING-FILE
000900         ASSIGN TO "LGPOST"
001000         ORGANIZATION IS SEQUENTIAL
001100         FILE STATUS IS WS-POSTING-FILE-STATUS.
