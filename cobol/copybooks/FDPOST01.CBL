000100*-----------------------------------------------------------
000200* FDPOST01.CBL
000300* Ledger Posting Transaction file - one POSTING-RECORD per
000400* entry (debit or credit leg) of a transaction batch.
000500* Fixed 100 byte business layout, padded to 104 so the
000600* posting-amount field can grow a digit without a re-space.
000700*-----------------------------------------------------------
000800 FD  POSTING-FILE
000900     LABEL RECORDS ARE STANDARD.
001000 01  POSTING-RAW-RECORD               PIC X(104).
001100 01  POSTING-RECORD REDEFINES POSTING-RAW-RECORD.
001200     05  POSTING-TRANSACTION          PIC X(10).
001300     05  POSTING-ACCOUNT               PIC X(10).
001400     05  POSTING-SIDE                  PIC X(01).
001500         88  POSTING-SIDE-IS-DEBIT         VALUE "D".
001600         88  POSTING-SIDE-IS-CREDIT        VALUE "C".
001700     05  POSTING-CURRENCY               PIC X(03).
001800     05  POSTING-AMOUNT                 PIC S9(11)V9(02).
001900     05  POSTING-DATE                   PIC 9(08).
002000     05  FILLER REDEFINES POSTING-DATE.
002100         10  POSTING-DATE-CC            PIC 9(02).
002200         10  POSTING-DATE-YY            PIC 9(02).
002300         10  POSTING-DATE-MM            PIC 9(02).
002400         10  POSTING-DATE-DD            PIC 9(02).
002500     05  POSTING-NARRATIVE              PIC X(40).
002600     05  POSTING-REFERENCE              PIC X(15).
002700     05  FILLER                         PIC X(04).
