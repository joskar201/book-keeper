000100*-----------------------------------------------------------
000200* SLBALR01.CBL
000300* FILE-CONTROL entry for the Ledger Balance Report file -
000400* one BALANCE-RECORD written per account at the end of the
000500* posting run's balance-as-at pass.
000600*-----------------------------------------------------------
000700     SELECT BALANCE-FILE
000800         ASSIGN TO "LGBALR"
000900         ORGANIZATION IS SEQUENTIAL
001000         FILE STATUS IS WS-BALANCE-FILE-STATUS.
