000100*-----------------------------------------------------------
000200* FDACCT01.CBL
000300* Ledger Account Master file - one ACCOUNT-RECORD per chart
000400* of accounts entry.  Fixed 67 byte business layout, padded
000500* to 75 for the usual reserved-for-future-use tail.
000600*-----------------------------------------------------------
000700 FD  ACCOUNT-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 01  ACCOUNT-RAW-RECORD                PIC X(75).
001000 01  ACCOUNT-RECORD REDEFINES ACCOUNT-RAW-RECORD.
001100     05  ACCT-CODE                     PIC X(10).
001200     05  ACCT-NAME                     PIC X(30).
001300     05  ACCT-NUMBER                   PIC X(15).
001400     05  ACCT-NORMAL-SIDE              PIC X(01).
001500         88  ACCT-NORMAL-SIDE-IS-DEBIT     VALUE "D".
001600         88  ACCT-NORMAL-SIDE-IS-CREDIT    VALUE "C".
001700     05  ACCT-CURRENCY                 PIC X(03).
001800     05  ACCT-OPENING-DATE             PIC 9(08).
001900     05  FILLER REDEFINES ACCT-OPENING-DATE.
002000         10  ACCT-OPENING-DATE-CC      PIC 9(02).
002100         10  ACCT-OPENING-DATE-YY      PIC 9(02).
002200         10  ACCT-OPENING-DATE-MM      PIC 9(02).
002300         10  ACCT-OPENING-DATE-DD      PIC 9(02).
002400     05  FILLER                        PIC X(08).
