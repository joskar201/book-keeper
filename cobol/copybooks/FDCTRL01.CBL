000100*-----------------------------------------------------------
000200* FDCTRL01.CBL
000300* Ledger run-control file.  One record only, CTRL-KEY
000400* always = 1, maintained by GLCTRL01 and read by GLPOST01
000500* at the start of every posting run.
000600*-----------------------------------------------------------
000700 FD  CONTROL-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 01  CONTROL-RAW-RECORD                PIC X(20).
001000 01  CONTROL-RECORD REDEFINES CONTROL-RAW-RECORD.
001100     05  CTRL-KEY                      PIC 9(01).
001200     05  CTRL-AS-AT-DATE               PIC 9(08).
001300     05  FILLER REDEFINES CTRL-AS-AT-DATE.
001400         10  CTRL-AS-AT-DATE-CC        PIC 9(02).
001500         10  CTRL-AS-AT-DATE-YY        PIC 9(02).
001600         10  CTRL-AS-AT-DATE-MM        PIC 9(02).
001700         10  CTRL-AS-AT-DATE-DD        PIC 9(02).
001800     05  FILLER                        PIC X(11).
