000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. GLBALR01.
000300 AUTHOR. J TILLOTSON.
000400 INSTALLATION. GENERAL LEDGER SYSTEM.
000500 DATE-WRITTEN. 06/20/89.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*-----------------------------------------------------------
000900* Writes the balance-as-at report - one BALANCE-RECORD per
001000* account, carrying the net signed amount posted to that
001100* account this run and the side (debit/credit) it is
001200* expressed on.  Called by GLPOST01 once the posting file
001300* has been fully read and balanced transactions posted;
001400* the account table handed in on the CALL is already in
001500* ACCOUNT-CODE order, so each row written is its own
001600* control-break group - no SORT needed here.
001700*-----------------------------------------------------------
001800*-----------------------------------------------------------
001900* CHANGE LOG
002000*-----------------------------------------------------------
002100* 06/20/89  JT   ORIGINAL PROGRAM - REQUEST GL-0013.
002200* 10/02/89  JT   ADDED DR/CR NAME LOOKUP FOR THE OPERATOR LOG
002300*                LINE - SIDE CODE ALONE WAS HARD TO READ.
002400* 03/14/01  RH   REQUEST GL-0298 - CONVERTED FROM A STAND
002500*                ALONE REPORT PROGRAM TO A CALLED SUBROUTINE
002600*                OF GLPOST01, LINKAGE SECTION ADDED.
002700* 09/26/02  JT   REQUEST GL-0341 - BALANCE SIDE NOW FLIPPED
002800*                TO THE ACCOUNT'S NORMAL SIDE WHEN THE
002900*                RUNNING TOTAL GOES NEGATIVE ON THAT SIDE.
003000* 03/05/03  RH   REQUEST GL-0358 - GL-0341 REMOVED PER AUDIT.
003100*                A CREDIT-NORMAL ACCOUNT WITH ORDINARY CREDIT
003200*                ACTIVITY CARRIES A NEGATIVE RUNNING TOTAL
003300*                UNDER THE DEBIT-ADD/CREDIT-SUBTRACT RULE IN
003400*                GLPOST01, SO THE FLIP REPORTED EVERY NORMAL
003500*                ACCOUNT BACKWARDS.  BALANCE NOW WRITTEN AS
003600*                THE RAW RUNNING TOTAL AND THE ACCOUNT'S OWN
003700*                STORED NORMAL SIDE, UNFLIPPED.
003800*-----------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS NUMERIC-ONLY IS "0" THRU "9".
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700     COPY "SLBALR01.CBL".
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200     COPY "FDBALR01.CBL".
005300
005400 WORKING-STORAGE SECTION.
005500
005600 77  WS-BALANCE-FILE-STATUS       PIC X(02) VALUE SPACE.
005700 77  WS-ROW-INDEX                 PIC 9(04) COMP VALUE ZERO.
005800
005900*-----------------------------------------------------------
006000* DR/CR name table, used only to make the DISPLAY summary
006100* line readable - mirrors the way the shop has always
006200* spelled out short codes on its printed reports.
006300*-----------------------------------------------------------
006400 01  WS-SIDE-NAMES.
006500     05  FILLER       PIC X(01) VALUE "D".
006600     05  FILLER       PIC X(06) VALUE "DEBIT ".
006700     05  FILLER       PIC X(01) VALUE "C".
006800     05  FILLER       PIC X(06) VALUE "CREDIT".
006900 01  FILLER REDEFINES WS-SIDE-NAMES.
007000     05  SIDE-NAME-ENTRY OCCURS 2 TIMES
007100             INDEXED BY SIDE-NAME-INDEX.
007200         10  SIDE-NAME-CODE           PIC X(01).
007300         10  SIDE-NAME-TEXT           PIC X(06).
007400
007500 77  WS-PRINT-SIDE-NAME           PIC X(06).
007600
007700 LINKAGE SECTION.
007800
007900 01  LK-ACCOUNT-TABLE.
008000     05  LK-ACCT-ENTRY OCCURS 200 TIMES
008100             INDEXED BY LK-ACCT-INDEX.
008200         10  LK-ACCT-CODE             PIC X(10).
008300         10  LK-ACCT-NAME             PIC X(30).
008400         10  LK-ACCT-NORMAL-SIDE      PIC X(01).
008500         10  LK-ACCT-CURRENCY         PIC X(03).
008600         10  LK-ACCT-OPENING-DATE     PIC 9(08).
008700         10  LK-ACCT-BALANCE          PIC S9(11)V9(02).
008800
008900 01  LK-NUMBER-OF-ACCOUNTS            PIC 9(04) COMP.
009000 01  LK-AS-AT-DATE                    PIC 9(08).
009100
009200 PROCEDURE DIVISION USING LK-ACCOUNT-TABLE
009300                          LK-NUMBER-OF-ACCOUNTS
009400                          LK-AS-AT-DATE.
009500 PROGRAM-BEGIN.
009600     PERFORM OPENING-PROCEDURE.
009700     PERFORM MAIN-PROCESS.
009800     PERFORM CLOSING-PROCEDURE.
009900
010000 PROGRAM-EXIT.
010100     EXIT PROGRAM.
010200
010300 OPENING-PROCEDURE.
010400     OPEN OUTPUT BALANCE-FILE.
010500
010600 CLOSING-PROCEDURE.
010700     CLOSE BALANCE-FILE.
010800
010900 MAIN-PROCESS.
011000     IF LK-NUMBER-OF-ACCOUNTS > 0
011100         PERFORM WRITE-ONE-BALANCE-RECORD
011200             VARYING LK-ACCT-INDEX FROM 1 BY 1
011300              UNTIL LK-ACCT-INDEX > LK-NUMBER-OF-ACCOUNTS.
011400
011500 WRITE-ONE-BALANCE-RECORD.
011600     MOVE LK-ACCT-CODE(LK-ACCT-INDEX) TO BALR-ACCOUNT-CODE.
011700     MOVE LK-AS-AT-DATE               TO BALR-AS-AT-DATE.
011800     PERFORM SET-BALANCE-SIDE-AND-AMOUNT.
011900     PERFORM LOOK-UP-SIDE-NAME.
012000     WRITE BALANCE-RECORD.
012100
012200*-----------------------------------------------------------
012300* The balance is carried straight off the account table - the
012400* raw signed running total and the account's own stored
012500* normal side, no flip (GL-0358 - see change log).
012600*-----------------------------------------------------------
012700 SET-BALANCE-SIDE-AND-AMOUNT.
012800     MOVE LK-ACCT-NORMAL-SIDE(LK-ACCT-INDEX) TO BALR-SIDE.
012900     MOVE LK-ACCT-BALANCE(LK-ACCT-INDEX)     TO BALR-AMOUNT.
013000
013100 LOOK-UP-SIDE-NAME.
013200     SET SIDE-NAME-INDEX TO 1.
013300     SEARCH SIDE-NAME-ENTRY
013400         AT END
013500             MOVE "??????" TO WS-PRINT-SIDE-NAME
013600         WHEN BALR-SIDE = SIDE-NAME-CODE(SIDE-NAME-INDEX)
013700             MOVE SIDE-NAME-TEXT(SIDE-NAME-INDEX)
013800                 TO WS-PRINT-SIDE-NAME.
013900     DISPLAY "BALANCE " BALR-ACCOUNT-CODE " "
014000             WS-PRINT-SIDE-NAME " " BALR-AMOUNT.
